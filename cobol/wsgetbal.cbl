000100*    WSGETBAL.CBL                                                         
000200*    WORKING-STORAGE to be used by PLGETBAL.CBL - the read                
000300*    switch for the ballot-file load loop.  Requires WSBALLOT.CBL         
000400*    (the table being loaded) and WSUPCASE.CBL/PLUPCASE.CBL (the          
000500*    canonical-casing utility) also copied into the program.              
000600*                                                                         
000700*    History:                                                             
000800*    2009-04-11 LF  first cut, for the tally rewrite.                     
000900*                                                                         
001000 01  WG-BALLOT-SWITCH                PIC X(01).                           
001100     88  WG-END-OF-BALLOTS           VALUE "Y".                           
