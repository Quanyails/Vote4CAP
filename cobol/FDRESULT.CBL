000100*    FDRESULT.CBL                                                         
000200*    FD and record for the scratch result file - one candidate            
000300*    name and score per record.  RS-VALUE is the vote count for           
000400*    FPTPV/AV/IRV or the round number for PBV, per the method             
000500*    that produced the row.                                               
000600*                                                                         
000700*    History:                                                             
000800*    2009-04-16 LF  first cut, for the tally rewrite.                     
000900*                                                                         
001000 FD  RESULT-FILE                                                          
001100     LABEL RECORDS ARE STANDARD.                                          
001200 01  RESULT-RECORD.                                                       
001300     05  RS-NAME                     PIC X(20).                           
001400     05  RS-VALUE                    PIC S9(05).                          
001500     05  FILLER                      PIC X(05).                           
