000100*    IRV-TALLY.COB                                                        
000200*    Instant-runoff election - eliminates the lowest-scoring              
000300*    candidate (or candidates, on a tie) a round at a time until          
000400*    one candidate holds a majority of the votes still active or          
000500*    the whole field is tied.  All of the actual work lives in            
000600*    PLIRV.CBL; this program only loads the ballots, drives the           
000700*    election once and writes whatever PLIRV.CBL leaves in                
000800*    WR-RESULT-TABLE out to the scratch result file.                      
000900*                                                                         
001000*    History:                                                             
001100*    1994-11-08 LF  first cut, added for the tenant council's             
001200*                   runoff-style election.                                
001300*    1998-12-01 JT  Y2K review - no date fields in this program,          
001400*                   nothing to change.  AP-188.                   AP-188  
001500*    2009-05-20 LF  reworked onto the shared ballot/result tables         
001600*                   and PLIRV.CBL, replaced the old private               
001700*                   elimination loop.                                     
001800*                                                                         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.  irv-tally.                                                  
002100 AUTHOR.  L. FRIESEN.                                                     
002200 INSTALLATION.  MIDSTATE DATA SERVICES.                                   
002300 DATE-WRITTEN.  11/08/94.                                                 
002400 DATE-COMPILED.                                                           
002500 SECURITY.  NONE.                                                         
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200     FILE-CONTROL.                                                        
003300         COPY "SLBALLOT.CBL".                                             
003400         COPY "SLRESULT.CBL".                                             
003500*                                                                         
003600 DATA DIVISION.                                                           
003700 FILE SECTION.                                                            
003800     COPY "FDBALLOT.CBL".                                                 
003900     COPY "FDRESULT.CBL".                                                 
004000*                                                                         
004100 WORKING-STORAGE SECTION.                                                 
004200     COPY "wsballot.cbl".                                                 
004300     COPY "wsgetbal.cbl".                                                 
004400     COPY "wsupcase.cbl".                                                 
004500     COPY "wsresult.cbl".                                                 
004600     COPY "wsremove.cbl".                                                 
004700*                                                                         
004800 PROCEDURE DIVISION.                                                      
004900*                                                                         
005000 MAIN-LINE.                                                               
005100     PERFORM LOAD-BALLOT-FILE.                                            
005200     PERFORM RUN-IRV-ELECTION.                                            
005300     PERFORM WRITE-RESULT-FILE.                                           
005400     EXIT PROGRAM.                                                        
005500     STOP RUN.                                                            
005600 MAIN-LINE-EXIT.                                                          
005700     EXIT.                                                                
005800*                                                                         
005900 WRITE-RESULT-FILE.                                                       
006000     OPEN OUTPUT RESULT-FILE.                                             
006100     IF WR-RESULT-COUNT > 0                                               
006200         PERFORM WRITE-ONE-RESULT-RECORD                                  
006300                 VARYING WR-SUB-1 FROM 1 BY 1                             
006400                 UNTIL WR-SUB-1 > WR-RESULT-COUNT.                        
006500     CLOSE RESULT-FILE.                                                   
006600 WRITE-RESULT-FILE-EXIT.                                                  
006700     EXIT.                                                                
006800*                                                                         
006900 WRITE-ONE-RESULT-RECORD.                                                 
007000     SET WR-RES-IX TO WR-SUB-1.                                           
007100     MOVE SPACES              TO RESULT-RECORD.                           
007200     MOVE WR-NAME-DISPLAY (WR-RES-IX) TO RS-NAME.                         
007300     MOVE WR-SCORE (WR-RES-IX)        TO RS-VALUE.                        
007400     WRITE RESULT-RECORD.                                                 
007500 WRITE-ONE-RESULT-RECORD-EXIT.                                            
007600     EXIT.                                                                
007700*                                                                         
007800     COPY "PLGETBAL.CBL".                                                 
007900     COPY "PLUPCASE.CBL".                                                 
008000     COPY "PLFPTPV.CBL".                                                  
008100     COPY "PLORDDEC.CBL".                                                 
008200     COPY "PLREMOVE.CBL".                                                 
008300     COPY "PLIRV.CBL".                                                    
