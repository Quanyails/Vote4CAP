000100*    SLPARMS.CBL                                                          
000200*    FILE-CONTROL entry for the run-parameter scratch file.  The          
000300*    driver writes the poll method, the validate flag and the             
000400*    source identifier here before it CALLs the chosen tally              
000500*    program; every downstream program reads it back rather than          
000600*    re-asking the operator.                                              
000700*                                                                         
000800*    History:                                                             
000900*    2009-04-15 LF  first cut, for the tally rewrite.                     
001000*                                                                         
001100     SELECT PARM-FILE                                                     
001200            ASSIGN TO "PARM-FILE"                                         
001300            ORGANIZATION IS SEQUENTIAL.                                   
