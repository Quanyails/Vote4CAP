000100*    PLREMOVE.CBL                                                         
000200*    Procedure copybook - the candidate-removal helper used by            
000300*    both IRV and PBV.  On entry WM-REMOVE-LIST holds the canon           
000400*    names of the candidates this round is dropping.  For every           
000500*    ACTIVE ballot, rebuilds WB-VOTE-ENTRY preserving order but           
000600*    squeezing out any vote matching the remove list; a ballot            
000700*    whose vote list becomes empty is marked WB-BALLOT-IS-                
000800*    DROPPED rather than physically deleted from the table.               
000900*                                                                         
001000*    History:                                                             
001100*    2009-05-20 LF  first cut, for the IRV rewrite.                       
001200*    2013-06-30 LF  reused as-is for the new PBV tally.                   
001300*                                                                         
001400 REMOVE-CANDIDATES-FROM-BALLOTS.                                          
001500     PERFORM RCFB-ONE-BALLOT                                              
001600             VARYING WB-SUB-1 FROM 1 BY 1                                 
001700             UNTIL WB-SUB-1 > WB-BALLOT-COUNT.                            
001800 REMOVE-CANDIDATES-FROM-BALLOTS-EXIT.                                     
001900     EXIT.                                                                
002000*                                                                         
002100 RCFB-ONE-BALLOT.                                                         
002200     IF WB-BALLOT-IS-ACTIVE (WB-SUB-1)                                    
002300         MOVE 0 TO WM-NEW-VOTE-COUNT                                      
002400         PERFORM RCFB-ONE-VOTE                                            
002500                 VARYING WB-SUB-2 FROM 1 BY 1                             
002600                 UNTIL WB-SUB-2 > WB-VOTE-COUNT (WB-SUB-1)                
002700         PERFORM RCFB-REBUILD-BALLOT.                                     
002800 RCFB-ONE-BALLOT-EXIT.                                                    
002900     EXIT.                                                                
003000*                                                                         
003100 RCFB-ONE-VOTE.                                                           
003200     PERFORM RCFB-CHECK-REMOVE-LIST.                                      
003300     IF NOT WM-MATCH-FOUND                                                
003400         ADD 1 TO WM-NEW-VOTE-COUNT                                       
003500         SET WM-NV-IX TO WM-NEW-VOTE-COUNT                                
003600         MOVE WB-VOTE-CANON (WB-SUB-1 WB-SUB-2)                           
003700                              TO WM-NEW-VOTE-CANON (WM-NV-IX)             
003800         MOVE WB-VOTE-DISPLAY (WB-SUB-1 WB-SUB-2)                         
003900                              TO WM-NEW-VOTE-DISPLAY (WM-NV-IX).          
004000 RCFB-ONE-VOTE-EXIT.                                                      
004100     EXIT.                                                                
004200*                                                                         
004300 RCFB-CHECK-REMOVE-LIST.                                                  
004400     MOVE "N" TO WM-MATCH-SWITCH.                                         
004500     PERFORM RCFB-TEST-ONE-REMOVE-ROW                                     
004600             VARYING WB-SUB-3 FROM 1 BY 1                                 
004700             UNTIL WB-SUB-3 > WM-REMOVE-COUNT                             
004800             OR WM-MATCH-FOUND.                                           
004900 RCFB-CHECK-REMOVE-LIST-EXIT.                                             
005000     EXIT.                                                                
005100*                                                                         
005200 RCFB-TEST-ONE-REMOVE-ROW.                                                
005300     IF WB-VOTE-CANON (WB-SUB-1 WB-SUB-2) =                               
005400             WM-REMOVE-ENTRY (WB-SUB-3)                                   
005500         MOVE "Y" TO WM-MATCH-SWITCH.                                     
005600 RCFB-TEST-ONE-REMOVE-ROW-EXIT.                                           
005700     EXIT.                                                                
005800*                                                                         
005900 RCFB-REBUILD-BALLOT.                                                     
006000     MOVE WM-NEW-VOTE-COUNT TO WB-VOTE-COUNT (WB-SUB-1).                  
006100     IF WM-NEW-VOTE-COUNT = 0                                             
006200         MOVE "N" TO WB-BALLOT-ACTIVE (WB-SUB-1)                          
006300     ELSE                                                                 
006400         PERFORM RCFB-COPY-BACK-ONE-VOTE                                  
006500                 VARYING WB-SUB-2 FROM 1 BY 1                             
006600                 UNTIL WB-SUB-2 > WM-NEW-VOTE-COUNT.                      
006700 RCFB-REBUILD-BALLOT-EXIT.                                                
006800     EXIT.                                                                
006900*                                                                         
007000 RCFB-COPY-BACK-ONE-VOTE.                                                 
007100     SET WM-NV-IX TO WB-SUB-2.                                            
007200     MOVE WM-NEW-VOTE-CANON (WM-NV-IX)                                    
007300                          TO WB-VOTE-CANON (WB-SUB-1 WB-SUB-2).           
007400     MOVE WM-NEW-VOTE-DISPLAY (WM-NV-IX)                                  
007500                          TO WB-VOTE-DISPLAY (WB-SUB-1 WB-SUB-2).         
007600 RCFB-COPY-BACK-ONE-VOTE-EXIT.                                            
007700     EXIT.                                                                
