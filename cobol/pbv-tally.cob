000100*    PBV-TALLY.COB                                                        
000200*    Positional-by-vote ranking - runs the IRV election over and          
000300*    over on whatever ballots remain, records the winning slate           
000400*    of each round at that round's number, drops the winners              
000500*    from the ballots and repeats, until no candidates are left           
000600*    to rank.  The round number IS the final placement, so the            
000700*    output is put in INCREASING order - round 1 is first place.          
000800*    WR-RESULT-TABLE gets overwritten by every call to PLIRV.CBL's        
000900*    RUN-IRV-ELECTION, so each round's winners are copied out             
001000*    into WP-OUTPUT-TABLE (WSPBV.CBL) before the next round runs;         
001100*    the whole list is copied back into WR-RESULT-TABLE at the            
001200*    end for PLORDINC.CBL to sort and this program to print.              
001300*                                                                         
001400*    History:                                                             
001500*    2013-06-30 LF  first cut, added at the request of the                
001600*                   scholarship committee, who wanted a full              
001700*                   ranking of every applicant, not just a                
001800*                   winner.  ticket AP-233.                       AP-233  
001900*                                                                         
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID.  pbv-tally.                                                  
002200 AUTHOR.  L. FRIESEN.                                                     
002300 INSTALLATION.  MIDSTATE DATA SERVICES.                                   
002400 DATE-WRITTEN.  06/30/13.                                                 
002500 DATE-COMPILED.                                                           
002600 SECURITY.  NONE.                                                         
002700*                                                                         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300     FILE-CONTROL.                                                        
003400         COPY "SLBALLOT.CBL".                                             
003500         COPY "SLRESULT.CBL".                                             
003600*                                                                         
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900     COPY "FDBALLOT.CBL".                                                 
004000     COPY "FDRESULT.CBL".                                                 
004100*                                                                         
004200 WORKING-STORAGE SECTION.                                                 
004300     COPY "wsballot.cbl".                                                 
004400     COPY "wsgetbal.cbl".                                                 
004500     COPY "wsupcase.cbl".                                                 
004600     COPY "wsresult.cbl".                                                 
004700     COPY "wsremove.cbl".                                                 
004800     COPY "wspbv.cbl".                                                    
004900*                                                                         
005000 PROCEDURE DIVISION.                                                      
005100*                                                                         
005200 MAIN-LINE.                                                               
005300     PERFORM LOAD-BALLOT-FILE.                                            
005400     PERFORM RUN-PBV-ROUNDS.                                              
005500     PERFORM MOVE-OUTPUT-TO-RESULT-TABLE.                                 
005600     PERFORM ORDER-RESULT-INCREASING.                                     
005700     PERFORM WRITE-RESULT-FILE.                                           
005800     EXIT PROGRAM.                                                        
005900     STOP RUN.                                                            
006000 MAIN-LINE-EXIT.                                                          
006100     EXIT.                                                                
006200*                                                                         
006300 RUN-PBV-ROUNDS.                                                          
006400     MOVE 1   TO WP-ROUND-NUMBER.                                         
006500     MOVE 0   TO WP-OUTPUT-COUNT.                                         
006600     MOVE "N" TO WP-DONE-SWITCH.                                          
006700     PERFORM ONE-PBV-ROUND UNTIL WP-DONE.                                 
006800 RUN-PBV-ROUNDS-EXIT.                                                     
006900     EXIT.                                                                
007000*                                                                         
007100 ONE-PBV-ROUND.                                                           
007200     PERFORM RUN-IRV-ELECTION.                                            
007300     IF WR-RESULT-COUNT = 0                                               
007400         MOVE "Y" TO WP-DONE-SWITCH                                       
007500     ELSE                                                                 
007600         PERFORM APPEND-ROUND-TO-OUTPUT                                   
007700         PERFORM BUILD-REMOVE-LIST-FROM-RESULT                            
007800         PERFORM REMOVE-CANDIDATES-FROM-BALLOTS                           
007900         ADD WR-RESULT-COUNT TO WP-ROUND-NUMBER.                          
008000 ONE-PBV-ROUND-EXIT.                                                      
008100     EXIT.                                                                
008200*                                                                         
008300 APPEND-ROUND-TO-OUTPUT.                                                  
008400     PERFORM APPEND-ONE-CANDIDATE                                         
008500             VARYING WR-SUB-1 FROM 1 BY 1                                 
008600             UNTIL WR-SUB-1 > WR-RESULT-COUNT.                            
008700 APPEND-ROUND-TO-OUTPUT-EXIT.                                             
008800     EXIT.                                                                
008900*                                                                         
009000 APPEND-ONE-CANDIDATE.                                                    
009100     ADD 1 TO WP-OUTPUT-COUNT.                                            
009200     SET WP-OUT-IX TO WP-OUTPUT-COUNT.                                    
009300     MOVE WR-NAME-CANON (WR-SUB-1)   TO WP-NAME-CANON (WP-OUT-IX).        
009400     MOVE WR-NAME-DISPLAY (WR-SUB-1)                                      
009500                                   TO WP-NAME-DISPLAY (WP-OUT-IX).        
009600     MOVE WP-ROUND-NUMBER            TO WP-SCORE (WP-OUT-IX).             
009700 APPEND-ONE-CANDIDATE-EXIT.                                               
009800     EXIT.                                                                
009900*                                                                         
010000 BUILD-REMOVE-LIST-FROM-RESULT.                                           
010100     MOVE WR-RESULT-COUNT TO WM-REMOVE-COUNT.                             
010200     PERFORM COPY-ONE-REMOVE-NAME                                         
010300             VARYING WR-SUB-1 FROM 1 BY 1                                 
010400             UNTIL WR-SUB-1 > WR-RESULT-COUNT.                            
010500 BUILD-REMOVE-LIST-FROM-RESULT-EXIT.                                      
010600     EXIT.                                                                
010700*                                                                         
010800 COPY-ONE-REMOVE-NAME.                                                    
010900     SET WM-REM-IX TO WR-SUB-1.                                           
011000     MOVE WR-NAME-CANON (WR-SUB-1) TO WM-REMOVE-ENTRY (WM-REM-IX).        
011100 COPY-ONE-REMOVE-NAME-EXIT.                                               
011200     EXIT.                                                                
011300*                                                                         
011400 MOVE-OUTPUT-TO-RESULT-TABLE.                                             
011500     MOVE WP-OUTPUT-COUNT TO WR-RESULT-COUNT.                             
011600     IF WP-OUTPUT-COUNT > 0                                               
011700         PERFORM COPY-ONE-OUTPUT-ROW                                      
011800                 VARYING WP-SUB-1 FROM 1 BY 1                             
011900                 UNTIL WP-SUB-1 > WP-OUTPUT-COUNT.                        
012000 MOVE-OUTPUT-TO-RESULT-TABLE-EXIT.                                        
012100     EXIT.                                                                
012200*                                                                         
012300 COPY-ONE-OUTPUT-ROW.                                                     
012400     SET WR-RES-IX TO WP-SUB-1.                                           
012500     SET WP-OUT-IX TO WP-SUB-1.                                           
012600     MOVE WP-NAME-CANON (WP-OUT-IX)                                       
012700                                   TO WR-NAME-CANON (WR-RES-IX).          
012800     MOVE WP-NAME-DISPLAY (WP-OUT-IX)                                     
012900                                   TO WR-NAME-DISPLAY (WR-RES-IX).        
013000     MOVE WP-SCORE (WP-OUT-IX)        TO WR-SCORE (WR-RES-IX).            
013100 COPY-ONE-OUTPUT-ROW-EXIT.                                                
013200     EXIT.                                                                
013300*                                                                         
013400 WRITE-RESULT-FILE.                                                       
013500     OPEN OUTPUT RESULT-FILE.                                             
013600     IF WR-RESULT-COUNT > 0                                               
013700         PERFORM WRITE-ONE-RESULT-RECORD                                  
013800                 VARYING WR-SUB-1 FROM 1 BY 1                             
013900                 UNTIL WR-SUB-1 > WR-RESULT-COUNT.                        
014000     CLOSE RESULT-FILE.                                                   
014100 WRITE-RESULT-FILE-EXIT.                                                  
014200     EXIT.                                                                
014300*                                                                         
014400 WRITE-ONE-RESULT-RECORD.                                                 
014500     SET WR-RES-IX TO WR-SUB-1.                                           
014600     MOVE SPACES              TO RESULT-RECORD.                           
014700     MOVE WR-NAME-DISPLAY (WR-RES-IX) TO RS-NAME.                         
014800     MOVE WR-SCORE (WR-RES-IX)        TO RS-VALUE.                        
014900     WRITE RESULT-RECORD.                                                 
015000 WRITE-ONE-RESULT-RECORD-EXIT.                                            
015100     EXIT.                                                                
015200*                                                                         
015300     COPY "PLGETBAL.CBL".                                                 
015400     COPY "PLUPCASE.CBL".                                                 
015500     COPY "PLFPTPV.CBL".                                                  
015600     COPY "PLORDDEC.CBL".                                                 
015700     COPY "PLORDINC.CBL".                                                 
015800     COPY "PLREMOVE.CBL".                                                 
015900     COPY "PLIRV.CBL".                                                    
