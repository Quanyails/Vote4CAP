000100*    FDPARMS.CBL                                                          
000200*    FD and record for the run-parameter scratch file - one               
000300*    record, written fresh by POLL-TALLY-SYSTEM at the start of           
000400*    each run.  PM-METHOD-CODE drives the method dispatch in              
000500*    the driver and is echoed back by every program that needs            
000600*    to know which method is running; PM-METHOD-NAME carries              
000700*    the printable method name straight through to the report             
000800*    heading.                                                             
000900*                                                                         
001000*    History:                                                             
001100*    2009-04-15 LF  first cut, for the tally rewrite.                     
001200*    2013-01-22 LF  added PM-METHOD-NAME for the report heading.          
001300*                                                                         
001400 FD  PARM-FILE                                                            
001500     LABEL RECORDS ARE STANDARD.                                          
001600 01  PARM-RECORD.                                                         
001700     05  PM-METHOD-CODE              PIC 9(01).                           
001800         88  PM-METHOD-IS-FPTPV      VALUE 1.                             
001900         88  PM-METHOD-IS-AV         VALUE 2.                             
002000         88  PM-METHOD-IS-IRV        VALUE 3.                             
002100         88  PM-METHOD-IS-PBV        VALUE 4.                             
002200     05  PM-METHOD-NAME              PIC X(05).                           
002300     05  PM-VALIDATE-FLAG            PIC X(01).                           
002400         88  PM-VALIDATE-REQUESTED   VALUE "Y".                           
002500     05  PM-SOURCE-ID                PIC X(40).                           
002600     05  FILLER                      PIC X(15).                           
