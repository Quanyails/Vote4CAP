000100*    PLORDDEC.CBL                                                         
000200*    Procedure copybook - orders WR-RESULT-TABLE by DECREASING            
000300*    WR-SCORE, ties broken by WR-NAME-CANON ascending (already            
000400*    the upper-cased canonical form, so the tie-break sorts the           
000500*    same regardless of how the name was typed on the ballot).            
000600*    Used by FPTPV, AV and IRV, the "higher score wins" methods.          
000700*    Plain exchange sort - the                                            
000800*    table never runs past 500 rows so a smarter sort buys us             
000900*    nothing worth the extra paragraphs.                                  
001000*                                                                         
001100*    History:                                                             
001200*    2009-05-02 LF  first cut, for the FPTPV rewrite.                     
001300*    2011-08-19 RC  reused for the AV tally, no change needed.            
001400*    2013-02-11 LF  reused again for IRV round winners.                   
001500*                                                                         
001600 ORDER-RESULT-DECREASING.                                                 
001700     IF WR-RESULT-COUNT > 1                                               
001800         PERFORM ORDD-OUTER-PASS                                          
001900                 VARYING WR-SUB-1 FROM 1 BY 1                             
002000                 UNTIL WR-SUB-1 >= WR-RESULT-COUNT.                       
002100 ORDER-RESULT-DECREASING-EXIT.                                            
002200     EXIT.                                                                
002300*                                                                         
002400 ORDD-OUTER-PASS.                                                         
002500     PERFORM ORDD-INNER-COMPARE                                           
002600             VARYING WR-SUB-2 FROM 1 BY 1                                 
002700             UNTIL WR-SUB-2 > WR-RESULT-COUNT - WR-SUB-1.                 
002800 ORDD-OUTER-PASS-EXIT.                                                    
002900     EXIT.                                                                
003000*                                                                         
003100 ORDD-INNER-COMPARE.                                                      
003200     COMPUTE WR-SUB-3 = WR-SUB-2 + 1.                                     
003300     IF WR-SCORE (WR-SUB-2) < WR-SCORE (WR-SUB-3)                         
003400         PERFORM ORDD-SWAP-ROWS                                           
003500     ELSE                                                                 
003600         IF WR-SCORE (WR-SUB-2) = WR-SCORE (WR-SUB-3)                     
003700             AND WR-NAME-CANON (WR-SUB-2) >                               
003800                 WR-NAME-CANON (WR-SUB-3)                                 
003900             PERFORM ORDD-SWAP-ROWS.                                      
004000 ORDD-INNER-COMPARE-EXIT.                                                 
004100     EXIT.                                                                
004200*                                                                         
004300 ORDD-SWAP-ROWS.                                                          
004400     MOVE WR-NAME-CANON (WR-SUB-2)   TO WR-SWAP-CANON.                    
004500     MOVE WR-NAME-DISPLAY (WR-SUB-2) TO WR-SWAP-DISPLAY.                  
004600     MOVE WR-SCORE (WR-SUB-2)        TO WR-SWAP-SCORE.                    
004700     MOVE WR-NAME-CANON (WR-SUB-3)   TO WR-NAME-CANON (WR-SUB-2).         
004800     MOVE WR-NAME-DISPLAY (WR-SUB-3)                                      
004900                                  TO WR-NAME-DISPLAY (WR-SUB-2).          
005000     MOVE WR-SCORE (WR-SUB-3)        TO WR-SCORE (WR-SUB-2).              
005100     MOVE WR-SWAP-CANON              TO WR-NAME-CANON (WR-SUB-3).         
005200     MOVE WR-SWAP-DISPLAY                                                 
005300                                  TO WR-NAME-DISPLAY (WR-SUB-3).          
005400     MOVE WR-SWAP-SCORE              TO WR-SCORE (WR-SUB-3).              
005500 ORDD-SWAP-ROWS-EXIT.                                                     
005600     EXIT.                                                                
