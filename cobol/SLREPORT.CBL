000100*    SLREPORT.CBL                                                         
000200*    FILE-CONTROL entry for the printed report.  Line sequential,         
000300*    this shop's usual PRINTER-FILE habit - one physical file,            
000400*    several programs each OPEN EXTEND their own section onto it          
000500*    so the run reads as a single continuous listing:                     
000600*    POLL-TALLY-SYSTEM writes the banner, BALLOT-VALIDATOR (when          
000700*    run) appends the verification section, RESULTS-REPORT                
000800*    appends the ranked results and the voter-count footer.               
000900*                                                                         
001000*    History:                                                             
001100*    2009-04-16 LF  first cut, for the tally rewrite.                     
001200*                                                                         
001300     SELECT REPORT-FILE                                                   
001400            ASSIGN TO "poll-tally-report.prn"                             
001500            ORGANIZATION IS LINE SEQUENTIAL.                              
