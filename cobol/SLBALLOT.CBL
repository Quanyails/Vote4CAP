000100*    SLBALLOT.CBL                                                         
000200*    FILE-CONTROL entry for the ballot input file.  One ballot            
000300*    per record, file order is the order the ballots came in and          
000400*    stays that way straight through to the ballot table - no             
000500*    program here ever reorders or reshuffles a ballot row.               
000600*                                                                         
000700*    History:                                                             
000800*    2009-04-10 LF  first cut, for the tally rewrite.                     
000900*                                                                         
001000     SELECT BALLOT-FILE                                                   
001100            ASSIGN TO "BALLOT-FILE"                                       
001200            ORGANIZATION IS SEQUENTIAL.                                   
