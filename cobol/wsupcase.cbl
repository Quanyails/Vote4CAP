000100*    WSUPCASE.CBL                                                         
000200*    WORKING-STORAGE to be used by PLUPCASE.CBL                           
000300*                                                                         
000400*    One field in, one field out, so a name compares the same no          
000500*    matter how it was capitalized on the ballot.  Caller MOVEs           
000600*    the raw name into WC-CASE-IN, PERFORMs FOLD-TO-CANONICAL             
000700*    (copied from PLUPCASE.CBL), then                                     
000800*    takes the upper-cased result from WC-CASE-OUT.                       
000900*                                                                         
001000*    History:                                                             
001100*    2009-04-14 LF  first cut, for the tally rewrite.                     
001200*    2011-08-02 LF  widened field to X(20), matches ballot name.          
001300*                                                                         
001400 01  WC-CASE-WORK-AREA.                                                   
001500     05  WC-CASE-IN                  PIC X(20).                           
001600     05  WC-CASE-OUT                 PIC X(20).                           
001700     05  FILLER                      PIC X(04).                           
