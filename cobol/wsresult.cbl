000100*    WSRESULT.CBL                                                         
000200*    WORKING-STORAGE to be used by PLFPTPV.CBL, PLIRV.CBL,                
000300*    PLORDDEC.CBL and PLORDINC.CBL - the in-memory result table,          
000400*    one row per candidate, that a tally program builds up before         
000500*    writing RESULT-FILE.  A candidate holds at most one row,             
000600*    keyed on the canonical name; the DISPLAY name is the first           
000700*    spelling encountered, kept for print.  WR-SCORE is the vote          
000800*    count (FPTPV/AV/IRV) or the round number (PBV) - always a            
000900*    small integer, never signed                                          
001000*    for real but carried S9(5) to match the RESULT-FILE record.          
001100*                                                                         
001200*    History:                                                             
001300*    2009-04-12 LF  first cut, for the tally rewrite.                     
001400*    2013-01-22 LF  added the name/score split-view redefine.             
001500*                                                                         
001600 01  WR-RESULT-TABLE.                                                     
001700     05  WR-RESULT-COUNT             PIC S9(4) COMP.                      
001800     05  WR-RESULT-ENTRY                                                  
001900                  OCCURS 1 TO 500 TIMES                                   
002000                  DEPENDING ON WR-RESULT-COUNT                            
002100                  INDEXED BY WR-RES-IX.                                   
002200         10  WR-NAME-CANON           PIC X(20).                           
002300         10  WR-NAME-CANON-VIEW REDEFINES                                 
002400                  WR-NAME-CANON.                                          
002500             15  WR-NAME-CANON-1ST-CHAR   PIC X(01).                      
002600             15  FILLER                    PIC X(19).                     
002700         10  WR-NAME-DISPLAY         PIC X(20).                           
002800         10  WR-SCORE                PIC S9(05).                          
002900     05  FILLER                      PIC X(02).                           
003000*                                                                         
003100 01  WR-SUBSCRIPTS.                                                       
003200     05  WR-SUB-1                    PIC S9(4) COMP.                      
003300     05  WR-SUB-2                    PIC S9(4) COMP.                      
003400     05  WR-SUB-3                    PIC S9(4) COMP.                      
003500     05  WR-LOW-SCORE                PIC S9(05) COMP.                     
003600     05  WR-MAJORITY                 PIC S9(05) COMP.                     
003700     05  FILLER                      PIC X(02).                           
003800*                                                                         
003900 01  WR-LOOKUP-AREA.                                                      
004000     05  WR-LOOKUP-CANON             PIC X(20).                           
004100     05  WR-LOOKUP-DISPLAY           PIC X(20).                           
004200     05  WR-LOOKUP-SWITCH            PIC X(01).                           
004300         88  WR-LOOKUP-FOUND         VALUE "Y".                           
004400     05  FILLER                      PIC X(03).                           
004500*                                                                         
004600 01  WR-SWAP-AREA.                                                        
004700     05  WR-SWAP-CANON               PIC X(20).                           
004800     05  WR-SWAP-DISPLAY             PIC X(20).                           
004900     05  WR-SWAP-SCORE               PIC S9(05).                          
005000     05  FILLER                      PIC X(02).                           
