000100*    POLL-TALLY-SYSTEM.COB                                                
000200*    Top-level driver for the poll tally batch.  Prompts for the          
000300*    voting method and whether the ballot set is to be verified           
000400*    first, drops those choices on PARM-FILE for the programs             
000500*    that follow, opens REPORT-FILE fresh and writes the run              
000600*    banner, then CALLs the validator (if requested), the chosen          
000700*    tally program, and finally the results reporter - each of            
000800*    which reopens REPORT-FILE EXTEND to append its own section.          
000900*    No LINKAGE anywhere in this shop's programs - cooperating            
001000*    steps hand off through the scratch files, same as this               
001100*    shop's other batch runs pass data step to step.                      
001200*                                                                         
001300*    History:                                                             
001400*    1987-04-10 LF  first cut.  civic-league election committee           
001500*                   asked for something better than hand tallies.         
001600*    1988-11-02 LF  added the AV method, committee request.               
001700*    1990-03-19 RC  added IRV and PBV for the county co-op board          
001800*                   election, ticket AP-114.                      AP-114  
001900*    1991-07-08 LF  source id was hardcoded to BALLOT-FILE, made          
002000*                   it an ACCEPT so more than one poll a night is         
002100*                   possible.  ticket AP-129.                     AP-129  
002200*    1994-02-14 RC  banner line was missing the trailing blank            
002300*                   line before the validator section.  AP-151.   AP-151  
002400*    1996-09-23 LF  method-name table redone as a REDEFINES table         
002500*                   instead of four IF's, easier to extend.               
002600*    1998-12-01 JT  Y2K review - WS-RUN-DATE already carries a            
002700*                   4-digit century, no change required.  AP-188. AP-188  
002800*    1999-01-11 JT  confirmed clean on the Y2K checklist, signed          
002900*                   off by data processing.  AP-188.              AP-188  
003000*    2001-05-30 RC  PBV added to the menu, ticket AP-203.         AP-203  
003100*    2004-08-17 LF  validate-answer now accepts lower case y/n            
003200*                   too, front desk kept mistyping it.  AP-221.   AP-221  
003300*    2009-04-15 LF  parameter hand-off moved onto PARM-FILE so the        
003400*                   tally programs do not have to re-prompt.              
003500*    2013-01-22 LF  WS-SOURCE-ID widened to 40 bytes, some poll           
003600*                   file names were getting truncated.  AP-244.   AP-244  
003700*                                                                         
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID.  poll-tally-system.                                          
004000 AUTHOR.  L. FRIESEN.                                                     
004100 INSTALLATION.  MIDSTATE DATA SERVICES.                                   
004200 DATE-WRITTEN.  04/10/87.                                                 
004300 DATE-COMPILED.                                                           
004400 SECURITY.  NONE.                                                         
004500*                                                                         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM.                                                  
005000 INPUT-OUTPUT SECTION.                                                    
005100     FILE-CONTROL.                                                        
005200         COPY "SLPARMS.CBL".                                              
005300         COPY "SLREPORT.CBL".                                             
005400*                                                                         
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700     COPY "FDPARMS.CBL".                                                  
005800     COPY "FDREPORT.CBL".                                                 
005900*                                                                         
006000 WORKING-STORAGE SECTION.                                                 
006100*                                                                         
006200 01  WS-MENU-OPTION-AREA.                                                 
006300     05  WS-MENU-OPTION              PIC 9(01).                           
006400         88  WS-OPTION-VALID         VALUE 1 THRU 4.                      
006500     05  WS-MENU-OPTION-ALPHA REDEFINES                                   
006600                  WS-MENU-OPTION     PIC X(01).                           
006700     05  FILLER                      PIC X(02).                           
006800*                                                                         
006900 01  WS-VALIDATE-AREA.                                                    
007000     05  WS-VALIDATE-ANSWER          PIC X(01).                           
007100         88  WS-VALIDATE-VALID       VALUE "Y" "N" "y" "n".               
007200         88  WS-VALIDATE-YES         VALUE "Y" "y".                       
007300     05  FILLER                      PIC X(03).                           
007400*                                                                         
007500 01  WS-SOURCE-AREA.                                                      
007600     05  WS-SOURCE-ID                PIC X(40).                           
007700     05  WS-SOURCE-LEN               PIC S9(4) COMP.                      
007800     05  FILLER                      PIC X(02).                           
007900*                                                                         
008000 01  WS-METHOD-NAME-LITERALS.                                             
008100     05  FILLER                      PIC X(05) VALUE "FPTPV".             
008200     05  FILLER                      PIC X(05) VALUE "AV   ".             
008300     05  FILLER                      PIC X(05) VALUE "IRV  ".             
008400     05  FILLER                      PIC X(05) VALUE "PBV  ".             
008500 01  WS-METHOD-NAME-TABLE REDEFINES                                       
008600              WS-METHOD-NAME-LITERALS.                                    
008700     05  WS-METHOD-NAME OCCURS 4 TIMES                                    
008800                  INDEXED BY WS-METHOD-IX     PIC X(05).                  
008900*                                                                         
009000 01  WS-RUN-STAMP.                                                        
009100     05  WS-RUN-DATE                 PIC 9(08).                           
009200     05  WS-RUN-DATE-VIEW REDEFINES                                       
009300                  WS-RUN-DATE.                                            
009400         10  WS-RUN-CCYY             PIC 9(04).                           
009500         10  WS-RUN-MM               PIC 9(02).                           
009600         10  WS-RUN-DD               PIC 9(02).                           
009700     05  FILLER                      PIC X(04).                           
009800*                                                                         
009900 77  WS-DUMMY                        PIC X(01).                           
010000*                                                                         
010100 PROCEDURE DIVISION.                                                      
010200*                                                                         
010300 MAIN-LINE.                                                               
010400     PERFORM GET-MENU-OPTION.                                             
010500     PERFORM GET-MENU-OPTION UNTIL WS-OPTION-VALID.                       
010600     PERFORM GET-VALIDATE-ANSWER.                                         
010700     PERFORM GET-VALIDATE-ANSWER UNTIL WS-VALIDATE-VALID.                 
010800     PERFORM GET-SOURCE-ID.                                               
010900     PERFORM WRITE-RUN-PARMS.                                             
011000     PERFORM PRINT-RUN-BANNER.                                            
011100     IF WS-VALIDATE-YES                                                   
011200         CALL "ballot-validator".                                         
011300     PERFORM RUN-SELECTED-TALLY.                                          
011400     CALL "results-report".                                               
011500     STOP RUN.                                                            
011600 MAIN-LINE-EXIT.                                                          
011700     EXIT.                                                                
011800*                                                                         
011900 GET-MENU-OPTION.                                                         
012000     DISPLAY " ".                                                         
012100     DISPLAY "          POLL TALLY SYSTEM - SELECT VOTING METHOD".        
012200     DISPLAY "          --------------------------------------".          
012300     DISPLAY "          | 1 - FIRST PAST THE POST (FPTPV)    |".          
012400     DISPLAY "          | 2 - APPROVAL VOTING (AV)           |".          
012500     DISPLAY "          | 3 - INSTANT RUNOFF VOTING (IRV)    |".          
012600     DISPLAY "          | 4 - PREFERENTIAL BLOCK VOTING (PBV)|".          
012700     DISPLAY "          --------------------------------------".          
012800     ACCEPT WS-MENU-OPTION.                                               
012900     IF NOT WS-OPTION-VALID                                               
013000         DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"                   
013100         ACCEPT WS-DUMMY.                                                 
013200 GET-MENU-OPTION-EXIT.                                                    
013300     EXIT.                                                                
013400*                                                                         
013500 GET-VALIDATE-ANSWER.                                                     
013600     DISPLAY "VERIFY BALLOTS BEFORE TALLYING (Y/N) ?".                    
013700     ACCEPT WS-VALIDATE-ANSWER.                                           
013800     IF NOT WS-VALIDATE-VALID                                             
013900         DISPLAY "INVALID ANSWER ! <ENTER> TO CONTINUE"                   
014000         ACCEPT WS-DUMMY.                                                 
014100 GET-VALIDATE-ANSWER-EXIT.                                                
014200     EXIT.                                                                
014300*                                                                         
014400 GET-SOURCE-ID.                                                           
014500     DISPLAY "SOURCE IDENTIFIER FOR THIS RUN (POLL NAME) ?".              
014600     MOVE SPACES TO WS-SOURCE-ID.                                         
014700     ACCEPT WS-SOURCE-ID.                                                 
014800     MOVE 0 TO WS-SOURCE-LEN.                                             
014900     INSPECT WS-SOURCE-ID TALLYING WS-SOURCE-LEN                          
015000             FOR CHARACTERS BEFORE INITIAL SPACE.                         
015100 GET-SOURCE-ID-EXIT.                                                      
015200     EXIT.                                                                
015300*                                                                         
015400 WRITE-RUN-PARMS.                                                         
015500     SET WS-METHOD-IX TO WS-MENU-OPTION.                                  
015600     MOVE WS-MENU-OPTION      TO PM-METHOD-CODE.                          
015700     MOVE WS-METHOD-NAME (WS-METHOD-IX)                                   
015800                              TO PM-METHOD-NAME.                          
015900     MOVE WS-VALIDATE-ANSWER  TO PM-VALIDATE-FLAG.                        
016000     MOVE WS-SOURCE-ID        TO PM-SOURCE-ID.                            
016100     OPEN OUTPUT PARM-FILE.                                               
016200     WRITE PARM-RECORD.                                                   
016300     CLOSE PARM-FILE.                                                     
016400 WRITE-RUN-PARMS-EXIT.                                                    
016500     EXIT.                                                                
016600*                                                                         
016700 PRINT-RUN-BANNER.                                                        
016800     OPEN OUTPUT REPORT-FILE.                                             
016900     MOVE SPACES TO REPORT-RECORD.                                        
017000     STRING "Running script on "        DELIMITED BY SIZE                 
017100            WS-SOURCE-ID (1:WS-SOURCE-LEN)                                
017200                                         DELIMITED BY SIZE                
017300            "..."                       DELIMITED BY SIZE                 
017400            INTO REPORT-RECORD.                                           
017500     WRITE REPORT-RECORD.                                                 
017600     MOVE SPACES TO REPORT-RECORD.                                        
017700     WRITE REPORT-RECORD.                                                 
017800     CLOSE REPORT-FILE.                                                   
017900 PRINT-RUN-BANNER-EXIT.                                                   
018000     EXIT.                                                                
018100*                                                                         
018200 RUN-SELECTED-TALLY.                                                      
018300     IF WS-MENU-OPTION = 1                                                
018400         CALL "fptpv-tally".                                              
018500     IF WS-MENU-OPTION = 2                                                
018600         CALL "av-tally".                                                 
018700     IF WS-MENU-OPTION = 3                                                
018800         CALL "irv-tally".                                                
018900     IF WS-MENU-OPTION = 4                                                
019000         CALL "pbv-tally".                                                
019100 RUN-SELECTED-TALLY-EXIT.                                                 
019200     EXIT.                                                                
