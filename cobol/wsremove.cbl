000100*    WSREMOVE.CBL                                                         
000200*    WORKING-STORAGE for PLREMOVE.CBL - the candidate-removal             
000300*    helper shared by IRV and PBV.  WM-REMOVE-LIST is loaded by           
000400*    PLIRV.CBL with the canon names of this round's losers (or,           
000500*    in PBV, this round's winners) before REMOVE-CANDIDATES-              
000600*    FROM-BALLOTS is performed; WM-NEW-VOTE-TABLE is scratch              
000700*    space for rebuilding one ballot's vote list with the                 
000800*    removed names squeezed out.                                          
000900*                                                                         
001000*    History:                                                             
001100*    2009-05-20 LF  first cut, for the IRV rewrite.                       
001200*    2013-06-30 LF  reused as-is for the new PBV tally.                   
001300*                                                                         
001400 01  WM-REMOVE-LIST.                                                      
001500     05  WM-REMOVE-COUNT             PIC S9(4) COMP.                      
001600     05  WM-REMOVE-ENTRY                                                  
001700                  OCCURS 1 TO 500 TIMES                                   
001800                  DEPENDING ON WM-REMOVE-COUNT                            
001900                  INDEXED BY WM-REM-IX                                    
002000                  PIC X(20).                                              
002100     05  FILLER                      PIC X(02).                           
002200*                                                                         
002300 01  WM-WORK-AREA.                                                        
002400     05  WM-MATCH-SWITCH             PIC X(01).                           
002500         88  WM-MATCH-FOUND          VALUE "Y".                           
002600     05  WM-NEW-VOTE-COUNT           PIC S9(2) COMP.                      
002700     05  WM-NEW-VOTE-TABLE OCCURS 10 TIMES                                
002800                  INDEXED BY WM-NV-IX.                                    
002900         10  WM-NEW-VOTE-DISPLAY     PIC X(20).                           
003000         10  WM-NEW-VOTE-CANON       PIC X(20).                           
003100     05  FILLER                      PIC X(02).                           
