000100*    WSPBV.CBL                                                            
000200*    WORKING-STORAGE private to PBV-TALLY - the accumulated               
000300*    output list the rounds are built up into.  WR-RESULT-TABLE           
000400*    (WSRESULT.CBL) gets overwritten fresh by every call to               
000500*    RUN-IRV-ELECTION, so each round's winners are copied out             
000600*    here, at that round's number, before the next round starts;          
000700*    at the end the whole list is copied back into WR-RESULT-             
000800*    TABLE for PLORDINC.CBL to put in final increasing order.             
000900*                                                                         
001000*    History:                                                             
001100*    2013-06-30 LF  first cut, when PBV was added.                        
001200*                                                                         
001300 01  WP-OUTPUT-TABLE.                                                     
001400     05  WP-OUTPUT-COUNT             PIC S9(4) COMP.                      
001500     05  WP-OUTPUT-ENTRY                                                  
001600                  OCCURS 1 TO 500 TIMES                                   
001700                  DEPENDING ON WP-OUTPUT-COUNT                            
001800                  INDEXED BY WP-OUT-IX.                                   
001900         10  WP-NAME-CANON           PIC X(20).                           
002000         10  WP-NAME-DISPLAY         PIC X(20).                           
002100         10  WP-SCORE                PIC S9(05).                          
002200     05  FILLER                      PIC X(02).                           
002300*                                                                         
002400 01  WP-CONTROL-AREA.                                                     
002500     05  WP-ROUND-NUMBER             PIC S9(05) COMP.                     
002600     05  WP-DONE-SWITCH              PIC X(01).                           
002700         88  WP-DONE                 VALUE "Y".                           
002800     05  FILLER                      PIC X(02).                           
002900*                                                                         
003000 01  WP-SUBSCRIPTS.                                                       
003100     05  WP-SUB-1                    PIC S9(4) COMP.                      
003200     05  FILLER                      PIC X(02).                           
