000100*    FDBALLOT.CBL                                                         
000200*    FD and record layout for the ballot input file.  One record          
000300*    per ballot cast, fixed at 222 bytes: voter name (20), how            
000400*    many votes the voter marked (2), and ten vote-name slots             
000500*    (20 each) - slots past the count are blank.  Every program           
000600*    that tallies or validates ballots copies this member and             
000700*    loads it into the WSBALLOT.CBL working table - this file             
000800*    is never rewritten, only ever read.                                  
000900*                                                                         
001000*    BAL-VOTE-NAME entries beyond BAL-VOTE-COUNT are blank.  The          
001100*    01 BALLOT-RECORD-1ST-VOTE view below gives the FPTPV rank            
001200*    step direct addressability to vote position 1 without an             
001300*    OCCURS subscript.                                                    
001400*                                                                         
001500*    History:                                                             
001600*    2009-04-10 LF  first cut, for the tally rewrite.                     
001700*    2013-01-22 LF  added the 1ST-VOTE redefine for FPTPV/PLFPTPV.        
001800*                                                                         
001900 FD  BALLOT-FILE                                                          
002000     LABEL RECORDS ARE STANDARD.                                          
002100 01  BALLOT-RECORD.                                                       
002200     05  BAL-VOTER-NAME              PIC X(20).                           
002300     05  BAL-VOTE-COUNT              PIC 9(02).                           
002400     05  BAL-VOTE-NAME OCCURS 10 TIMES                                    
002500                        INDEXED BY BAL-VOTE-IX                            
002600                                   PIC X(20).                             
002700 01  BALLOT-RECORD-1ST-VOTE REDEFINES BALLOT-RECORD.                      
002800     05  FILLER                      PIC X(22).                           
002900     05  BAL-1ST-VOTE-NAME           PIC X(20).                           
003000     05  FILLER                      PIC X(180).                          
