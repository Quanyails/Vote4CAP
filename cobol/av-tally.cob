000100*    AV-TALLY.COB                                                         
000200*    Approval-vote count - every name on an active ballot gets            
000300*    one point, not just the first choice.  Kept self-contained           
000400*    rather than sharing PLFPTPV.CBL's credit paragraphs, since           
000500*    AV visits every vote position on the ballot instead of just          
000600*    position 1 and the two credit rules are not worth forcing            
000700*    into one shared copybook.  Reuses PLORDDEC.CBL for the               
000800*    final ordering pass, same "higher score wins" rule as                
000900*    FPTPV and IRV.                                                       
001000*                                                                         
001100*    History:                                                             
001200*    1991-09-10 LF  first cut, added when the alumni board asked          
001300*                   for an approval ballot option.                        
001400*    1998-12-01 JT  Y2K review - no date fields in this program,          
001500*                   nothing to change.  AP-188.                   AP-188  
001600*    2009-04-20 LF  reworked onto the shared ballot/result tables,        
001700*                   replaced the old private READ/WRITE loop.             
001800*                                                                         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.  av-tally.                                                   
002100 AUTHOR.  L. FRIESEN.                                                     
002200 INSTALLATION.  MIDSTATE DATA SERVICES.                                   
002300 DATE-WRITTEN.  09/10/91.                                                 
002400 DATE-COMPILED.                                                           
002500 SECURITY.  NONE.                                                         
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200     FILE-CONTROL.                                                        
003300         COPY "SLBALLOT.CBL".                                             
003400         COPY "SLRESULT.CBL".                                             
003500*                                                                         
003600 DATA DIVISION.                                                           
003700 FILE SECTION.                                                            
003800     COPY "FDBALLOT.CBL".                                                 
003900     COPY "FDRESULT.CBL".                                                 
004000*                                                                         
004100 WORKING-STORAGE SECTION.                                                 
004200     COPY "wsballot.cbl".                                                 
004300     COPY "wsgetbal.cbl".                                                 
004400     COPY "wsupcase.cbl".                                                 
004500     COPY "wsresult.cbl".                                                 
004600*                                                                         
004700 PROCEDURE DIVISION.                                                      
004800*                                                                         
004900 MAIN-LINE.                                                               
005000     PERFORM LOAD-BALLOT-FILE.                                            
005100     MOVE 0 TO WR-RESULT-COUNT.                                           
005200     IF WB-BALLOT-COUNT > 0                                               
005300         PERFORM CREDIT-ALL-VOTES-ON-BALLOT                               
005400                 VARYING WB-SUB-1 FROM 1 BY 1                             
005500                 UNTIL WB-SUB-1 > WB-BALLOT-COUNT.                        
005600     PERFORM ORDER-RESULT-DECREASING.                                     
005700     PERFORM WRITE-RESULT-FILE.                                           
005800     EXIT PROGRAM.                                                        
005900     STOP RUN.                                                            
006000 MAIN-LINE-EXIT.                                                          
006100     EXIT.                                                                
006200*                                                                         
006300 CREDIT-ALL-VOTES-ON-BALLOT.                                              
006400     IF WB-BALLOT-IS-ACTIVE (WB-SUB-1)                                    
006500        AND WB-VOTE-COUNT (WB-SUB-1) > 0                                  
006600         PERFORM CREDIT-ONE-BALLOT-VOTE                                   
006700                 VARYING WB-SUB-2 FROM 1 BY 1                             
006800                 UNTIL WB-SUB-2 > WB-VOTE-COUNT (WB-SUB-1).               
006900 CREDIT-ALL-VOTES-ON-BALLOT-EXIT.                                         
007000     EXIT.                                                                
007100*                                                                         
007200 CREDIT-ONE-BALLOT-VOTE.                                                  
007300     MOVE WB-VOTE-CANON (WB-SUB-1 WB-SUB-2) TO WR-LOOKUP-CANON.           
007400     MOVE WB-VOTE-DISPLAY (WB-SUB-1 WB-SUB-2)                             
007500                                       TO WR-LOOKUP-DISPLAY.              
007600     PERFORM FIND-OR-ADD-CANDIDATE.                                       
007700 CREDIT-ONE-BALLOT-VOTE-EXIT.                                             
007800     EXIT.                                                                
007900*                                                                         
008000 FIND-OR-ADD-CANDIDATE.                                                   
008100     PERFORM FIND-CANDIDATE-BY-CANON.                                     
008200     IF WR-LOOKUP-FOUND                                                   
008300         ADD 1 TO WR-SCORE (WR-SUB-2)                                     
008400     ELSE                                                                 
008500         ADD 1 TO WR-RESULT-COUNT                                         
008600         SET WR-RES-IX TO WR-RESULT-COUNT                                 
008700         MOVE WR-LOOKUP-CANON   TO WR-NAME-CANON (WR-RES-IX)              
008800         MOVE WR-LOOKUP-DISPLAY TO WR-NAME-DISPLAY (WR-RES-IX)            
008900         MOVE 1                 TO WR-SCORE (WR-RES-IX).                  
009000 FIND-OR-ADD-CANDIDATE-EXIT.                                              
009100     EXIT.                                                                
009200*                                                                         
009300 FIND-CANDIDATE-BY-CANON.                                                 
009400     MOVE "N" TO WR-LOOKUP-SWITCH.                                        
009500     MOVE 0   TO WR-SUB-2.                                                
009600     IF WR-RESULT-COUNT > 0                                               
009700         PERFORM TEST-ONE-CANDIDATE-ROW                                   
009800                 VARYING WR-SUB-3 FROM 1 BY 1                             
009900                 UNTIL WR-SUB-3 > WR-RESULT-COUNT                         
010000                    OR WR-LOOKUP-FOUND.                                   
010100 FIND-CANDIDATE-BY-CANON-EXIT.                                            
010200     EXIT.                                                                
010300*                                                                         
010400 TEST-ONE-CANDIDATE-ROW.                                                  
010500     SET WR-RES-IX TO WR-SUB-3.                                           
010600     IF WR-NAME-CANON (WR-RES-IX) = WR-LOOKUP-CANON                       
010700         MOVE "Y" TO WR-LOOKUP-SWITCH                                     
010800         MOVE WR-SUB-3 TO WR-SUB-2.                                       
010900 TEST-ONE-CANDIDATE-ROW-EXIT.                                             
011000     EXIT.                                                                
011100*                                                                         
011200 WRITE-RESULT-FILE.                                                       
011300     OPEN OUTPUT RESULT-FILE.                                             
011400     IF WR-RESULT-COUNT > 0                                               
011500         PERFORM WRITE-ONE-RESULT-RECORD                                  
011600                 VARYING WR-SUB-1 FROM 1 BY 1                             
011700                 UNTIL WR-SUB-1 > WR-RESULT-COUNT.                        
011800     CLOSE RESULT-FILE.                                                   
011900 WRITE-RESULT-FILE-EXIT.                                                  
012000     EXIT.                                                                
012100*                                                                         
012200 WRITE-ONE-RESULT-RECORD.                                                 
012300     SET WR-RES-IX TO WR-SUB-1.                                           
012400     MOVE SPACES              TO RESULT-RECORD.                           
012500     MOVE WR-NAME-DISPLAY (WR-RES-IX) TO RS-NAME.                         
012600     MOVE WR-SCORE (WR-RES-IX)        TO RS-VALUE.                        
012700     WRITE RESULT-RECORD.                                                 
012800 WRITE-ONE-RESULT-RECORD-EXIT.                                            
012900     EXIT.                                                                
013000*                                                                         
013100     COPY "PLGETBAL.CBL".                                                 
013200     COPY "PLUPCASE.CBL".                                                 
013300     COPY "PLORDDEC.CBL".                                                 
