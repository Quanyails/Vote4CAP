000100*    WSBALLOT.CBL                                                         
000200*    WORKING-STORAGE to be used by PLGETBAL.CBL, PLFPTPV.CBL,             
000300*    PLREMOVE.CBL and PLIRV.CBL - the in-memory ballot table the          
000400*    whole batch works from (BALLOT-FILE is read once into this           
000500*    table and every program tallies out of the table, never off          
000600*    the file again).  Names are stored twice so a compare can            
000700*    ignore case: the CANON field (folded upper case by                   
000800*    PLUPCASE.CBL) for every compare, the DISPLAY field for print.        
000900*    WB-BALLOT-ACTIVE lets the elimination steps (IRV, PBV) drop          
001000*    an exhausted ballot without physically deleting the row.             
001100*                                                                         
001200*    History:                                                             
001300*    2009-04-10 LF  first cut, for the tally rewrite.                     
001400*    2013-01-22 LF  added the row-view and 1st-char redefines.            
001500*    2014-06-05 RC  bumped table size, 500 was too tight on the           
001600*                   year-end civic-league poll.                           
001700*                                                                         
001800 01  WB-BALLOT-TABLE.                                                     
001900     05  WB-BALLOT-COUNT             PIC S9(4) COMP.                      
002000     05  WB-BALLOT-ENTRY                                                  
002100                  OCCURS 1 TO 2000 TIMES                                  
002200                  DEPENDING ON WB-BALLOT-COUNT                            
002300                  INDEXED BY WB-BAL-IX.                                   
002400         10  WB-VOTER-DISPLAY        PIC X(20).                           
002500         10  WB-VOTER-CANON          PIC X(20).                           
002600         10  WB-VOTER-CANON-VIEW REDEFINES                                
002700                  WB-VOTER-CANON.                                         
002800             15  WB-VOTER-CANON-1ST-CHAR  PIC X(01).                      
002900             15  FILLER                   PIC X(19).                      
003000         10  WB-VOTE-COUNT           PIC S9(2) COMP.                      
003100         10  WB-VOTE-ENTRY OCCURS 10 TIMES                                
003200                  INDEXED BY WB-VOTE-IX.                                  
003300             15  WB-VOTE-DISPLAY     PIC X(20).                           
003400             15  WB-VOTE-CANON       PIC X(20).                           
003500         10  WB-VOTE-ROW-VIEW REDEFINES                                   
003600                  WB-VOTE-ENTRY PIC X(40)                                 
003700                  OCCURS 10 TIMES.                                        
003800         10  WB-BALLOT-ACTIVE        PIC X(01).                           
003900             88  WB-BALLOT-IS-ACTIVE      VALUE "Y".                      
004000             88  WB-BALLOT-IS-DROPPED     VALUE "N".                      
004100*                                                                         
004200 01  WB-SUBSCRIPTS.                                                       
004300     05  WB-SUB-1                    PIC S9(4) COMP.                      
004400     05  WB-SUB-2                    PIC S9(4) COMP.                      
004500     05  WB-SUB-3                    PIC S9(4) COMP.                      
004600     05  FILLER                      PIC X(02).                           
