000100*    PLUPCASE.CBL                                                         
000200*    PROCEDURE text to fold a name to its canonical upper-case            
000300*    form, so names compare and key off each other regardless of          
000400*    how they were typed on the ballot.  Requires WSUPCASE.CBL            
000500*    copied into WORKING-STORAGE.  Caller loads WC-CASE-IN,               
000600*    PERFORMs FOLD-TO-CANONICAL, reads back WC-CASE-OUT.                  
000700*                                                                         
000800*    History:                                                             
000900*    2009-04-14 LF  first cut.                                            
001000*    1998-11-30 LF  Y2K sweep of this member - no date fields             
001100*                   here, nothing to change, entry logged anyway.         
001200*                                                                         
001300 FOLD-TO-CANONICAL.                                                       
001400     MOVE WC-CASE-IN  TO WC-CASE-OUT.                                     
001500     INSPECT WC-CASE-OUT                                                  
001600         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
001700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
001800 FOLD-TO-CANONICAL-EXIT.                                                  
001900     EXIT.                                                                
