000100*    PLGETBAL.CBL                                                         
000200*    PROCEDURE text that reads BALLOT-FILE once, in full, into            
000300*    the WSBALLOT.CBL table (batch flow step 2 - "read the                
000400*    ballot file sequentially into an in-memory ballot table").           
000500*    Requires WSBALLOT.CBL, WSGETBAL.CBL and WSUPCASE.CBL/                
000600*    PLUPCASE.CBL also copied into this program.  The read loop           
000700*    is numbered the old way, 0100-/0200-, with the AT END                
000800*    branch a straight GO TO out of the paragraph rather than a           
000900*    nested IF - this shop's habit for read-until-EOF loops               
001000*    going back to the punch-card days.                                   
001100*                                                                         
001200*    History:                                                             
001300*    2009-04-11 LF  first cut, for the tally rewrite.                     
001400*    2013-01-22 LF  split the per-vote fold into its own                  
001500*                   paragraph, was one big knot before.                   
001600*    2013-06-18 LF  redone as a numbered read loop with GO TO on          
001700*                   AT END, matches how the rest of the shop              
001800*                   still writes a sequential read.                       
001900*                                                                         
002000 LOAD-BALLOT-FILE.                                                        
002100     OPEN INPUT BALLOT-FILE.                                              
002200     MOVE 0     TO WB-BALLOT-COUNT.                                       
002300     MOVE "N"   TO WG-BALLOT-SWITCH.                                      
002400     PERFORM 0100-READ-BALLOT-RECORD                                      
002500             THRU 0100-READ-BALLOT-RECORD-EXIT                            
002600             UNTIL WG-END-OF-BALLOTS.                                     
002700     CLOSE BALLOT-FILE.                                                   
002800 LOAD-BALLOT-FILE-EXIT.                                                   
002900     EXIT.                                                                
003000*                                                                         
003100 0100-READ-BALLOT-RECORD.                                                 
003200     READ BALLOT-FILE                                                     
003300         AT END                                                           
003400             MOVE "Y" TO WG-BALLOT-SWITCH                                 
003500             GO TO 0100-READ-BALLOT-RECORD-EXIT.                          
003600     ADD 1 TO WB-BALLOT-COUNT.                                            
003700     SET WB-BAL-IX TO WB-BALLOT-COUNT.                                    
003800     MOVE BAL-VOTER-NAME                                                  
003900         TO WB-VOTER-DISPLAY (WB-BAL-IX).                                 
004000     MOVE BAL-VOTER-NAME TO WC-CASE-IN.                                   
004100     PERFORM FOLD-TO-CANONICAL.                                           
004200     MOVE WC-CASE-OUT TO WB-VOTER-CANON (WB-BAL-IX).                      
004300     MOVE BAL-VOTE-COUNT TO WB-VOTE-COUNT (WB-BAL-IX).                    
004400     MOVE "Y" TO WB-BALLOT-ACTIVE (WB-BAL-IX).                            
004500     PERFORM 0200-STORE-BALLOT-VOTE                                       
004600             THRU 0200-STORE-BALLOT-VOTE-EXIT                             
004700             VARYING WB-SUB-1 FROM 1 BY 1                                 
004800             UNTIL WB-SUB-1 > BAL-VOTE-COUNT.                             
004900 0100-READ-BALLOT-RECORD-EXIT.                                            
005000     EXIT.                                                                
005100*                                                                         
005200 0200-STORE-BALLOT-VOTE.                                                  
005300     MOVE BAL-VOTE-NAME (WB-SUB-1)                                        
005400         TO WB-VOTE-DISPLAY (WB-BAL-IX WB-SUB-1).                         
005500     MOVE BAL-VOTE-NAME (WB-SUB-1) TO WC-CASE-IN.                         
005600     PERFORM FOLD-TO-CANONICAL.                                           
005700     MOVE WC-CASE-OUT                                                     
005800         TO WB-VOTE-CANON (WB-BAL-IX WB-SUB-1).                           
005900 0200-STORE-BALLOT-VOTE-EXIT.                                             
006000     EXIT.                                                                
