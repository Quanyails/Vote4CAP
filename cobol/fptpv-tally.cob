000100*    FPTPV-TALLY.COB                                                      
000200*    Runs the plain plurality count - counts vote position 1 of           
000300*    every active ballot and writes the candidates out to the             
000400*    scratch result file in decreasing order, one record per              
000500*    candidate.  Loads its own copy of BALLOT-FILE, same as               
000600*    every other program in the suite; writes RESULT-FILE fresh,          
000700*    RESULTS-REPORT is the only program that ever reads it back.          
000800*                                                                         
000900*    History:                                                             
001000*    1988-02-15 LF  first cut, called PLURALITY-COUNT then.               
001100*    1990-03-19 RC  co-op board wanted ties broken alphabetically,        
001200*                   not by first-seen order.  ticket AP-114.      AP-114  
001300*    1998-12-01 JT  Y2K review - no date fields in this program,          
001400*                   nothing to change.  AP-188.                   AP-188  
001500*    2009-04-18 LF  reworked onto the shared ballot/result tables         
001600*                   and PLFPTPV.CBL, replaced the old private             
001700*                   READ/WRITE loop.                                      
001800*                                                                         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.  fptpv-tally.                                                
002100 AUTHOR.  L. FRIESEN.                                                     
002200 INSTALLATION.  MIDSTATE DATA SERVICES.                                   
002300 DATE-WRITTEN.  02/15/88.                                                 
002400 DATE-COMPILED.                                                           
002500 SECURITY.  NONE.                                                         
002600*                                                                         
002700 ENVIRONMENT DIVISION.                                                    
002800 CONFIGURATION SECTION.                                                   
002900 SPECIAL-NAMES.                                                           
003000     C01 IS TOP-OF-FORM.                                                  
003100 INPUT-OUTPUT SECTION.                                                    
003200     FILE-CONTROL.                                                        
003300         COPY "SLBALLOT.CBL".                                             
003400         COPY "SLRESULT.CBL".                                             
003500*                                                                         
003600 DATA DIVISION.                                                           
003700 FILE SECTION.                                                            
003800     COPY "FDBALLOT.CBL".                                                 
003900     COPY "FDRESULT.CBL".                                                 
004000*                                                                         
004100 WORKING-STORAGE SECTION.                                                 
004200     COPY "wsballot.cbl".                                                 
004300     COPY "wsgetbal.cbl".                                                 
004400     COPY "wsupcase.cbl".                                                 
004500     COPY "wsresult.cbl".                                                 
004600*                                                                         
004700 PROCEDURE DIVISION.                                                      
004800*                                                                         
004900 MAIN-LINE.                                                               
005000     PERFORM LOAD-BALLOT-FILE.                                            
005100     PERFORM RANK-BY-FPTPV.                                               
005200     PERFORM WRITE-RESULT-FILE.                                           
005300     EXIT PROGRAM.                                                        
005400     STOP RUN.                                                            
005500 MAIN-LINE-EXIT.                                                          
005600     EXIT.                                                                
005700*                                                                         
005800 WRITE-RESULT-FILE.                                                       
005900     OPEN OUTPUT RESULT-FILE.                                             
006000     IF WR-RESULT-COUNT > 0                                               
006100         PERFORM WRITE-ONE-RESULT-RECORD                                  
006200                 VARYING WR-SUB-1 FROM 1 BY 1                             
006300                 UNTIL WR-SUB-1 > WR-RESULT-COUNT.                        
006400     CLOSE RESULT-FILE.                                                   
006500 WRITE-RESULT-FILE-EXIT.                                                  
006600     EXIT.                                                                
006700*                                                                         
006800 WRITE-ONE-RESULT-RECORD.                                                 
006900     SET WR-RES-IX TO WR-SUB-1.                                           
007000     MOVE SPACES              TO RESULT-RECORD.                           
007100     MOVE WR-NAME-DISPLAY (WR-RES-IX) TO RS-NAME.                         
007200     MOVE WR-SCORE (WR-RES-IX)        TO RS-VALUE.                        
007300     WRITE RESULT-RECORD.                                                 
007400 WRITE-ONE-RESULT-RECORD-EXIT.                                            
007500     EXIT.                                                                
007600*                                                                         
007700     COPY "PLGETBAL.CBL".                                                 
007800     COPY "PLUPCASE.CBL".                                                 
007900     COPY "PLFPTPV.CBL".                                                  
008000     COPY "PLORDDEC.CBL".                                                 
