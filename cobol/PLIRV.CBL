000100*    PLIRV.CBL                                                            
000200*    Procedure copybook - the instant-runoff election, built on           
000300*    top of PLFPTPV.CBL's plurality count and PLREMOVE.CBL's              
000400*    ballot-shrinking helper.  WR-MAJORITY is computed once from          
000500*    the ORIGINAL ballot count and never recomputed inside the            
000600*    loop, even as ballots get dropped.  On exit WR-RESULT-TABLE          
000700*    holds only the entries tied for the winning score, in                
000800*    decreasing order, or is empty if the ballot set was empty.           
000900*    PBV-TALLY drives this same paragraph once per round.                 
001000*    Requires WSBALLOT.CBL, WSRESULT.CBL, WSREMOVE.CBL,                   
001100*    PLFPTPV.CBL, PLORDDEC.CBL and PLREMOVE.CBL also copied in.           
001200*                                                                         
001300*    History:                                                             
001400*    2009-05-20 LF  first cut, for the IRV rewrite.                       
001500*    2013-06-30 LF  split TRUNCATE-TO-TOP-SCORE out so PBV-TALLY          
001600*                   could call it a second time on its own.               
001700*                                                                         
001800 RUN-IRV-ELECTION.                                                        
001900     COMPUTE WR-MAJORITY = (WB-BALLOT-COUNT / 2) + 1.                     
002000     PERFORM RANK-BY-FPTPV.                                               
002100     PERFORM IRV-ELIMINATION-ROUND                                        
002200             UNTIL WR-RESULT-COUNT = 0                                    
002300             OR WR-SCORE (1) = WR-SCORE (WR-RESULT-COUNT)                 
002400             OR WR-SCORE (1) >= WR-MAJORITY.                              
002500     PERFORM TRUNCATE-TO-TOP-SCORE.                                       
002600 RUN-IRV-ELECTION-EXIT.                                                   
002700     EXIT.                                                                
002800*                                                                         
002900 IRV-ELIMINATION-ROUND.                                                   
003000     MOVE WR-SCORE (WR-RESULT-COUNT) TO WR-LOW-SCORE.                     
003100     PERFORM COLLECT-LOW-SCORE-NAMES.                                     
003200     PERFORM REMOVE-CANDIDATES-FROM-BALLOTS.                              
003300     PERFORM RANK-BY-FPTPV.                                               
003400 IRV-ELIMINATION-ROUND-EXIT.                                              
003500     EXIT.                                                                
003600*                                                                         
003700 COLLECT-LOW-SCORE-NAMES.                                                 
003800     MOVE 0 TO WM-REMOVE-COUNT.                                           
003900     PERFORM CLSN-TEST-ONE-ROW                                            
004000             VARYING WR-SUB-1 FROM 1 BY 1                                 
004100             UNTIL WR-SUB-1 > WR-RESULT-COUNT.                            
004200 COLLECT-LOW-SCORE-NAMES-EXIT.                                            
004300     EXIT.                                                                
004400*                                                                         
004500 CLSN-TEST-ONE-ROW.                                                       
004600     IF WR-SCORE (WR-SUB-1) = WR-LOW-SCORE                                
004700         ADD 1 TO WM-REMOVE-COUNT                                         
004800         SET WM-REM-IX TO WM-REMOVE-COUNT                                 
004900         MOVE WR-NAME-CANON (WR-SUB-1)                                    
005000                          TO WM-REMOVE-ENTRY (WM-REM-IX).                 
005100 CLSN-TEST-ONE-ROW-EXIT.                                                  
005200     EXIT.                                                                
005300*                                                                         
005400 TRUNCATE-TO-TOP-SCORE.                                                   
005500     IF WR-RESULT-COUNT > 0                                               
005600         MOVE WR-SCORE (1) TO WR-LOW-SCORE                                
005700         MOVE 1 TO WR-SUB-2                                               
005800         PERFORM TTTS-ADVANCE-ONE-ROW                                     
005900                 UNTIL WR-SUB-2 > WR-RESULT-COUNT                         
006000                 OR WR-SCORE (WR-SUB-2) NOT = WR-LOW-SCORE                
006100         COMPUTE WR-RESULT-COUNT = WR-SUB-2 - 1.                          
006200 TRUNCATE-TO-TOP-SCORE-EXIT.                                              
006300     EXIT.                                                                
006400*                                                                         
006500 TTTS-ADVANCE-ONE-ROW.                                                    
006600     ADD 1 TO WR-SUB-2.                                                   
006700 TTTS-ADVANCE-ONE-ROW-EXIT.                                               
006800     EXIT.                                                                
