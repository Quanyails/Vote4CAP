000100*    PLORDINC.CBL                                                         
000200*    Procedure copybook - orders WR-RESULT-TABLE by INCREASING            
000300*    WR-SCORE (round number), ties broken by WR-NAME-CANON                
000400*    ascending.  PBV is the only caller - a lower round number            
000500*    is the better finish, opposite of PLORDDEC.CBL's rule.               
000600*    Same plain exchange sort as PLORDDEC.CBL, mirrored.                  
000700*                                                                         
000800*    History:                                                             
000900*    2013-06-30 LF  first cut, when PBV was added.                        
001000*                                                                         
001100 ORDER-RESULT-INCREASING.                                                 
001200     IF WR-RESULT-COUNT > 1                                               
001300         PERFORM ORDI-OUTER-PASS                                          
001400                 VARYING WR-SUB-1 FROM 1 BY 1                             
001500                 UNTIL WR-SUB-1 >= WR-RESULT-COUNT.                       
001600 ORDER-RESULT-INCREASING-EXIT.                                            
001700     EXIT.                                                                
001800*                                                                         
001900 ORDI-OUTER-PASS.                                                         
002000     PERFORM ORDI-INNER-COMPARE                                           
002100             VARYING WR-SUB-2 FROM 1 BY 1                                 
002200             UNTIL WR-SUB-2 > WR-RESULT-COUNT - WR-SUB-1.                 
002300 ORDI-OUTER-PASS-EXIT.                                                    
002400     EXIT.                                                                
002500*                                                                         
002600 ORDI-INNER-COMPARE.                                                      
002700     COMPUTE WR-SUB-3 = WR-SUB-2 + 1.                                     
002800     IF WR-SCORE (WR-SUB-2) > WR-SCORE (WR-SUB-3)                         
002900         PERFORM ORDI-SWAP-ROWS                                           
003000     ELSE                                                                 
003100         IF WR-SCORE (WR-SUB-2) = WR-SCORE (WR-SUB-3)                     
003200             AND WR-NAME-CANON (WR-SUB-2) >                               
003300                 WR-NAME-CANON (WR-SUB-3)                                 
003400             PERFORM ORDI-SWAP-ROWS.                                      
003500 ORDI-INNER-COMPARE-EXIT.                                                 
003600     EXIT.                                                                
003700*                                                                         
003800 ORDI-SWAP-ROWS.                                                          
003900     MOVE WR-NAME-CANON (WR-SUB-2)   TO WR-SWAP-CANON.                    
004000     MOVE WR-NAME-DISPLAY (WR-SUB-2) TO WR-SWAP-DISPLAY.                  
004100     MOVE WR-SCORE (WR-SUB-2)        TO WR-SWAP-SCORE.                    
004200     MOVE WR-NAME-CANON (WR-SUB-3)   TO WR-NAME-CANON (WR-SUB-2).         
004300     MOVE WR-NAME-DISPLAY (WR-SUB-3)                                      
004400                                  TO WR-NAME-DISPLAY (WR-SUB-2).          
004500     MOVE WR-SCORE (WR-SUB-3)        TO WR-SCORE (WR-SUB-2).              
004600     MOVE WR-SWAP-CANON              TO WR-NAME-CANON (WR-SUB-3).         
004700     MOVE WR-SWAP-DISPLAY                                                 
004800                                  TO WR-NAME-DISPLAY (WR-SUB-3).          
004900     MOVE WR-SWAP-SCORE              TO WR-SCORE (WR-SUB-3).              
005000 ORDI-SWAP-ROWS-EXIT.                                                     
005100     EXIT.                                                                
