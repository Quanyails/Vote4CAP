000100*    FDREPORT.CBL                                                         
000200*    FD and record for the printed report - one print line, 132           
000300*    bytes so a full "<name>: <value>" line never truncates.              
000400*                                                                         
000500*    History:                                                             
000600*    2009-04-16 LF  first cut, for the tally rewrite.                     
000700*                                                                         
000800 FD  REPORT-FILE                                                          
000900     LABEL RECORDS ARE OMITTED.                                           
001000 01  REPORT-RECORD                   PIC X(132).                          
