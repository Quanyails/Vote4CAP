000100*    PLFPTPV.CBL                                                          
000200*    PROCEDURE text for the FPTPV rank step - plurality count of          
000300*    vote position 1 of every active ballot in WSBALLOT.CBL's             
000400*    table.  Used stand-alone by FPTPV-TALLY and, one round at a          
000500*    time over a shrinking ballot set, by PLIRV.CBL (IRV) and by          
000600*    PBV-TALLY (through PLIRV.CBL again).  Requires WSBALLOT.CBL,         
000700*    WSRESULT.CBL and PLORDDEC.CBL also copied into this program.         
000800*                                                                         
000900*    History:                                                             
001000*    2009-04-18 LF  first cut, for the tally rewrite.                     
001100*    2013-02-04 LF  factored FIND-OR-ADD-CANDIDATE out, IRV needed        
001200*                   the same credit logic for its own rounds.             
001300*                                                                         
001400 RANK-BY-FPTPV.                                                           
001500     MOVE 0 TO WR-RESULT-COUNT.                                           
001600     PERFORM CREDIT-FIRST-VOTE                                            
001700             VARYING WB-SUB-1 FROM 1 BY 1                                 
001800             UNTIL WB-SUB-1 > WB-BALLOT-COUNT.                            
001900     PERFORM ORDER-RESULT-DECREASING.                                     
002000 RANK-BY-FPTPV-EXIT.                                                      
002100     EXIT.                                                                
002200*                                                                         
002300 CREDIT-FIRST-VOTE.                                                       
002400     SET WB-BAL-IX TO WB-SUB-1.                                           
002500     IF WB-BALLOT-IS-ACTIVE (WB-BAL-IX)                                   
002600        AND WB-VOTE-COUNT (WB-BAL-IX) > 0                                 
002700         MOVE WB-VOTE-CANON (WB-BAL-IX 1)                                 
002800             TO WR-LOOKUP-CANON                                           
002900         MOVE WB-VOTE-DISPLAY (WB-BAL-IX 1)                               
003000             TO WR-LOOKUP-DISPLAY                                         
003100         PERFORM CREDIT-ONE-VOTE.                                         
003200 CREDIT-FIRST-VOTE-EXIT.                                                  
003300     EXIT.                                                                
003400*                                                                         
003500 CREDIT-ONE-VOTE.                                                         
003600     PERFORM FIND-CANDIDATE-BY-CANON.                                     
003700     IF WR-LOOKUP-FOUND                                                   
003800         ADD 1 TO WR-SCORE (WR-SUB-2)                                     
003900     ELSE                                                                 
004000         ADD 1 TO WR-RESULT-COUNT                                         
004100         SET WR-RES-IX TO WR-RESULT-COUNT                                 
004200         MOVE WR-LOOKUP-CANON                                             
004300             TO WR-NAME-CANON (WR-RES-IX)                                 
004400         MOVE WR-LOOKUP-DISPLAY                                           
004500             TO WR-NAME-DISPLAY (WR-RES-IX)                               
004600         MOVE 1 TO WR-SCORE (WR-RES-IX).                                  
004700 CREDIT-ONE-VOTE-EXIT.                                                    
004800     EXIT.                                                                
004900*                                                                         
005000 FIND-CANDIDATE-BY-CANON.                                                 
005100     MOVE "N" TO WR-LOOKUP-SWITCH.                                        
005200     MOVE 0   TO WR-SUB-2.                                                
005300     PERFORM TEST-ONE-CANDIDATE-ROW                                       
005400             VARYING WR-SUB-1 FROM 1 BY 1                                 
005500             UNTIL WR-SUB-1 > WR-RESULT-COUNT                             
005600                OR WR-LOOKUP-FOUND.                                       
005700 FIND-CANDIDATE-BY-CANON-EXIT.                                            
005800     EXIT.                                                                
005900*                                                                         
006000 TEST-ONE-CANDIDATE-ROW.                                                  
006100     SET WR-RES-IX TO WR-SUB-1.                                           
006200     IF WR-NAME-CANON (WR-RES-IX) = WR-LOOKUP-CANON                       
006300         MOVE "Y" TO WR-LOOKUP-SWITCH                                     
006400         MOVE WR-SUB-1 TO WR-SUB-2.                                       
006500 TEST-ONE-CANDIDATE-ROW-EXIT.                                             
006600     EXIT.                                                                
