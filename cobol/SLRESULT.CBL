000100*    SLRESULT.CBL                                                         
000200*    FILE-CONTROL entry for the scratch result file.  Whichever           
000300*    tally program ran writes its ranked candidates here, one             
000400*    record per entry, already in final report order; RESULTS-            
000500*    REPORT reads it back and formats it.                                 
000600*                                                                         
000700*    History:                                                             
000800*    2009-04-16 LF  first cut, for the tally rewrite.                     
000900*                                                                         
001000     SELECT RESULT-FILE                                                   
001100            ASSIGN TO "RESULT-FILE"                                       
001200            ORGANIZATION IS SEQUENTIAL.                                   
