000100*    BALLOT-VALIDATOR.COB                                                 
000200*    Advisory pass over the ballot table - flags repeated                 
000300*    voters, empty ballots and repeated votes within one ballot,          
000400*    but never removes anything; every ballot still goes on to            
000500*    the tally.  Loads its own copy of BALLOT-FILE through                
000600*    PLGETBAL.CBL (this shop's programs each open the shared              
000700*    file themselves rather than trust another program's copy),           
000800*    then re-opens REPORT-FILE EXTEND to append its section               
000900*    after the driver's run banner.                                       
001000*                                                                         
001100*    History:                                                             
001200*    1987-04-22 LF  first cut, called CHECK-DUPLICATE-VOTERS then.        
001300*    1990-03-19 RC  added the repeated-vote-in-ballot check for           
001400*                   the co-op board election.  ticket AP-114.     AP-114  
001500*    1994-06-02 LF  empty-ballot message reworded to match what           
001600*                   the election committee actually asked for.            
001700*    1998-12-01 JT  Y2K review - no date fields in this program,          
001800*                   nothing to change.  AP-188.                   AP-188  
001900*    2009-04-11 LF  reworked onto PLGETBAL.CBL's shared ballot            
002000*                   table instead of its own private READ loop.           
002100*    2013-01-22 LF  trimmed trailing blanks off names before              
002200*                   printing, messages were running long.  AP-241.AP-241  
002300*                                                                         
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.  ballot-validator.                                           
002600 AUTHOR.  L. FRIESEN.                                                     
002700 INSTALLATION.  MIDSTATE DATA SERVICES.                                   
002800 DATE-WRITTEN.  04/22/87.                                                 
002900 DATE-COMPILED.                                                           
003000 SECURITY.  NONE.                                                         
003100*                                                                         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM.                                                  
003600 INPUT-OUTPUT SECTION.                                                    
003700     FILE-CONTROL.                                                        
003800         COPY "SLBALLOT.CBL".                                             
003900         COPY "SLREPORT.CBL".                                             
004000*                                                                         
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300     COPY "FDBALLOT.CBL".                                                 
004400     COPY "FDREPORT.CBL".                                                 
004500*                                                                         
004600 WORKING-STORAGE SECTION.                                                 
004700     COPY "wsballot.cbl".                                                 
004800     COPY "wsgetbal.cbl".                                                 
004900     COPY "wsupcase.cbl".                                                 
005000*                                                                         
005100 01  WV-SWITCHES.                                                         
005200     05  WV-REPEAT-SWITCH             PIC X(01).                          
005300         88  WV-REPEAT-FOUND          VALUE "Y".                          
005400     05  FILLER                       PIC X(03).                          
005500*                                                                         
005600 01  WV-NAME-LEN-AREA.                                                    
005700     05  WV-VOTER-LEN                 PIC S9(4) COMP.                     
005800     05  WV-VOTE-LEN                  PIC S9(4) COMP.                     
005900     05  FILLER                       PIC X(02).                          
006000*                                                                         
006100 PROCEDURE DIVISION.                                                      
006200*                                                                         
006300 MAIN-LINE.                                                               
006400     PERFORM LOAD-BALLOT-FILE.                                            
006500     OPEN EXTEND REPORT-FILE.                                             
006600     PERFORM PRINT-VERIFY-BANNER.                                         
006700     IF WB-BALLOT-COUNT > 0                                               
006800         PERFORM CHECK-ONE-BALLOT                                         
006900                 VARYING WB-SUB-1 FROM 1 BY 1                             
007000                 UNTIL WB-SUB-1 > WB-BALLOT-COUNT.                        
007100     PERFORM PRINT-END-VERIFY.                                            
007200     CLOSE REPORT-FILE.                                                   
007300     EXIT PROGRAM.                                                        
007400     STOP RUN.                                                            
007500 MAIN-LINE-EXIT.                                                          
007600     EXIT.                                                                
007700*                                                                         
007800 CHECK-ONE-BALLOT.                                                        
007900     PERFORM CHECK-REPEATED-VOTER.                                        
008000     PERFORM CHECK-EMPTY-BALLOT.                                          
008100     IF WB-VOTE-COUNT (WB-SUB-1) > 0                                      
008200         PERFORM CHECK-ONE-VOTE-FOR-REPEAT                                
008300                 VARYING WB-SUB-2 FROM 1 BY 1                             
008400                 UNTIL WB-SUB-2 > WB-VOTE-COUNT (WB-SUB-1).               
008500 CHECK-ONE-BALLOT-EXIT.                                                   
008600     EXIT.                                                                
008700*                                                                         
008800 CHECK-REPEATED-VOTER.                                                    
008900     MOVE "N" TO WV-REPEAT-SWITCH.                                        
009000     IF WB-SUB-1 > 1                                                      
009100         PERFORM TEST-ONE-EARLIER-VOTER                                   
009200                 VARYING WB-SUB-2 FROM 1 BY 1                             
009300                 UNTIL WB-SUB-2 >= WB-SUB-1                               
009400                 OR WV-REPEAT-FOUND.                                      
009500     IF WV-REPEAT-FOUND                                                   
009600         PERFORM WRITE-REPEATED-VOTER-LINE.                               
009700 CHECK-REPEATED-VOTER-EXIT.                                               
009800     EXIT.                                                                
009900*                                                                         
010000 TEST-ONE-EARLIER-VOTER.                                                  
010100     IF WB-VOTER-CANON (WB-SUB-2) = WB-VOTER-CANON (WB-SUB-1)             
010200         MOVE "Y" TO WV-REPEAT-SWITCH.                                    
010300 TEST-ONE-EARLIER-VOTER-EXIT.                                             
010400     EXIT.                                                                
010500*                                                                         
010600 CHECK-EMPTY-BALLOT.                                                      
010700     IF WB-VOTE-COUNT (WB-SUB-1) = 0                                      
010800         PERFORM WRITE-EMPTY-BALLOT-LINE.                                 
010900 CHECK-EMPTY-BALLOT-EXIT.                                                 
011000     EXIT.                                                                
011100*                                                                         
011200 CHECK-ONE-VOTE-FOR-REPEAT.                                               
011300     MOVE "N" TO WV-REPEAT-SWITCH.                                        
011400     IF WB-SUB-2 > 1                                                      
011500         PERFORM TEST-ONE-EARLIER-VOTE                                    
011600                 VARYING WB-SUB-3 FROM 1 BY 1                             
011700                 UNTIL WB-SUB-3 >= WB-SUB-2                               
011800                 OR WV-REPEAT-FOUND.                                      
011900     IF WV-REPEAT-FOUND                                                   
012000         PERFORM WRITE-REPEATED-VOTE-LINE.                                
012100 CHECK-ONE-VOTE-FOR-REPEAT-EXIT.                                          
012200     EXIT.                                                                
012300*                                                                         
012400 TEST-ONE-EARLIER-VOTE.                                                   
012500     IF WB-VOTE-CANON (WB-SUB-1 WB-SUB-3) =                               
012600             WB-VOTE-CANON (WB-SUB-1 WB-SUB-2)                            
012700         MOVE "Y" TO WV-REPEAT-SWITCH.                                    
012800 TEST-ONE-EARLIER-VOTE-EXIT.                                              
012900     EXIT.                                                                
013000*                                                                         
013100 WRITE-REPEATED-VOTER-LINE.                                               
013200     MOVE 0 TO WV-VOTER-LEN.                                              
013300     INSPECT WB-VOTER-DISPLAY (WB-SUB-1) TALLYING WV-VOTER-LEN            
013400             FOR CHARACTERS BEFORE INITIAL SPACE.                         
013500     MOVE SPACES TO REPORT-RECORD.                                        
013600     STRING "Invalid vote detected: "     DELIMITED BY SIZE               
013700            WB-VOTER-DISPLAY (WB-SUB-1) (1:WV-VOTER-LEN)                  
013800                                           DELIMITED BY SIZE              
013900            " repeated post."             DELIMITED BY SIZE               
014000            INTO REPORT-RECORD.                                           
014100     WRITE REPORT-RECORD.                                                 
014200 WRITE-REPEATED-VOTER-LINE-EXIT.                                          
014300     EXIT.                                                                
014400*                                                                         
014500 WRITE-EMPTY-BALLOT-LINE.                                                 
014600     MOVE 0 TO WV-VOTER-LEN.                                              
014700     INSPECT WB-VOTER-DISPLAY (WB-SUB-1) TALLYING WV-VOTER-LEN            
014800             FOR CHARACTERS BEFORE INITIAL SPACE.                         
014900     MOVE SPACES TO REPORT-RECORD.                                        
015000     STRING "Invalid vote detected: "     DELIMITED BY SIZE               
015100            WB-VOTER-DISPLAY (WB-SUB-1) (1:WV-VOTER-LEN)                  
015200                                           DELIMITED BY SIZE              
015300            " made no votes."             DELIMITED BY SIZE               
015400            INTO REPORT-RECORD.                                           
015500     WRITE REPORT-RECORD.                                                 
015600 WRITE-EMPTY-BALLOT-LINE-EXIT.                                            
015700     EXIT.                                                                
015800*                                                                         
015900 WRITE-REPEATED-VOTE-LINE.                                                
016000     MOVE 0 TO WV-VOTER-LEN.                                              
016100     INSPECT WB-VOTER-DISPLAY (WB-SUB-1) TALLYING WV-VOTER-LEN            
016200             FOR CHARACTERS BEFORE INITIAL SPACE.                         
016300     MOVE 0 TO WV-VOTE-LEN.                                               
016400     INSPECT WB-VOTE-DISPLAY (WB-SUB-1 WB-SUB-2)                          
016500             TALLYING WV-VOTE-LEN FOR CHARACTERS                          
016600             BEFORE INITIAL SPACE.                                        
016700     MOVE SPACES TO REPORT-RECORD.                                        
016800     STRING "Invalid vote detected: "     DELIMITED BY SIZE               
016900            WB-VOTER-DISPLAY (WB-SUB-1) (1:WV-VOTER-LEN)                  
017000                                           DELIMITED BY SIZE              
017100            " repeated vote "             DELIMITED BY SIZE               
017200            WB-VOTE-DISPLAY (WB-SUB-1 WB-SUB-2) (1:WV-VOTE-LEN)           
017300                                           DELIMITED BY SIZE              
017400            INTO REPORT-RECORD.                                           
017500     WRITE REPORT-RECORD.                                                 
017600 WRITE-REPEATED-VOTE-LINE-EXIT.                                           
017700     EXIT.                                                                
017800*                                                                         
017900 PRINT-VERIFY-BANNER.                                                     
018000     MOVE SPACES TO REPORT-RECORD.                                        
018100     MOVE "Verifying ballots..." TO REPORT-RECORD.                        
018200     WRITE REPORT-RECORD.                                                 
018300 PRINT-VERIFY-BANNER-EXIT.                                                
018400     EXIT.                                                                
018500*                                                                         
018600 PRINT-END-VERIFY.                                                        
018700     MOVE SPACES TO REPORT-RECORD.                                        
018800     MOVE "End of verification." TO REPORT-RECORD.                        
018900     WRITE REPORT-RECORD.                                                 
019000     MOVE SPACES TO REPORT-RECORD.                                        
019100     WRITE REPORT-RECORD.                                                 
019200 PRINT-END-VERIFY-EXIT.                                                   
019300     EXIT.                                                                
019400*                                                                         
019500     COPY "PLGETBAL.CBL".                                                 
019600     COPY "PLUPCASE.CBL".                                                 
