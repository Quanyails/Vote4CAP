000100*    RESULTS-REPORT.COB                                                   
000200*    Final section of the run - reads the scratch result file             
000300*    left behind by whichever tally program ran and formats it            
000400*    as "<name>: <value>" lines under a "<method> results:"               
000500*    heading, then a voter-count footer.  Recounts the total              
000600*    voters straight off BALLOT-FILE through PLGETBAL.CBL rather          
000700*    than trust a count carried over from an earlier program -            
000800*    this shop's rule of thumb, every program opens its own               
000900*    files.                                                               
001000*                                                                         
001100*    History:                                                             
001200*    1987-04-28 LF  first cut, called PRINT-TALLY-RESULTS then.           
001300*    1994-06-02 LF  reworded to "<name>: <value>", committee did          
001400*                   not like the old column layout.                       
001500*    1998-12-01 JT  Y2K review - no date fields in this program,          
001600*                   nothing to change.  AP-188.                   AP-188  
001700*    2009-04-25 LF  reworked onto the shared scratch files and            
001800*                   PLGETBAL.CBL, replaced the old private READ.          
001900*    2013-06-30 LF  no change needed for PBV - RS-VALUE already           
002000*                   carries the round number the same as a score.         
002100*                                                                         
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.  results-report.                                             
002400 AUTHOR.  L. FRIESEN.                                                     
002500 INSTALLATION.  MIDSTATE DATA SERVICES.                                   
002600 DATE-WRITTEN.  04/28/87.                                                 
002700 DATE-COMPILED.                                                           
002800 SECURITY.  NONE.                                                         
002900*                                                                         
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM.                                                  
003400 INPUT-OUTPUT SECTION.                                                    
003500     FILE-CONTROL.                                                        
003600         COPY "SLPARMS.CBL".                                              
003700         COPY "SLBALLOT.CBL".                                             
003800         COPY "SLRESULT.CBL".                                             
003900         COPY "SLREPORT.CBL".                                             
004000*                                                                         
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300     COPY "FDPARMS.CBL".                                                  
004400     COPY "FDBALLOT.CBL".                                                 
004500     COPY "FDRESULT.CBL".                                                 
004600     COPY "FDREPORT.CBL".                                                 
004700*                                                                         
004800 WORKING-STORAGE SECTION.                                                 
004900     COPY "wsballot.cbl".                                                 
005000     COPY "wsgetbal.cbl".                                                 
005100     COPY "wsupcase.cbl".                                                 
005200*                                                                         
005300 01  WT-RESULT-SWITCH-AREA.                                               
005400     05  WT-RESULT-SWITCH            PIC X(01).                           
005500         88  WT-END-OF-RESULTS       VALUE "Y".                           
005600     05  FILLER                      PIC X(03).                           
005700*                                                                         
005800 01  WT-EDIT-AREA.                                                        
005900     05  WT-VALUE-EDIT               PIC ZZZZ9.                           
006000     05  WT-VALUE-LEAD               PIC S9(4) COMP.                      
006100     05  WT-VALUE-START              PIC S9(4) COMP.                      
006200     05  WT-NAME-LEN                 PIC S9(4) COMP.                      
006300     05  FILLER                      PIC X(02).                           
006400*                                                                         
006500 PROCEDURE DIVISION.                                                      
006600*                                                                         
006700 MAIN-LINE.                                                               
006800     PERFORM READ-RUN-PARMS.                                              
006900     PERFORM LOAD-BALLOT-FILE.                                            
007000     OPEN EXTEND REPORT-FILE.                                             
007100     PERFORM PRINT-RESULT-HEADING.                                        
007200     OPEN INPUT RESULT-FILE.                                              
007300     MOVE "N" TO WT-RESULT-SWITCH.                                        
007400     PERFORM READ-RESULT-NEXT-RECORD.                                     
007500     PERFORM PRINT-ONE-RESULT-LINE UNTIL WT-END-OF-RESULTS.               
007600     CLOSE RESULT-FILE.                                                   
007700     PERFORM PRINT-VOTER-COUNT-FOOTER.                                    
007800     CLOSE REPORT-FILE.                                                   
007900     EXIT PROGRAM.                                                        
008000     STOP RUN.                                                            
008100 MAIN-LINE-EXIT.                                                          
008200     EXIT.                                                                
008300*                                                                         
008400 READ-RUN-PARMS.                                                          
008500     OPEN INPUT PARM-FILE.                                                
008600     READ PARM-FILE.                                                      
008700     CLOSE PARM-FILE.                                                     
008800 READ-RUN-PARMS-EXIT.                                                     
008900     EXIT.                                                                
009000*                                                                         
009100 PRINT-RESULT-HEADING.                                                    
009200     MOVE 0 TO WT-NAME-LEN.                                               
009300     INSPECT PM-METHOD-NAME TALLYING WT-NAME-LEN                          
009400             FOR CHARACTERS BEFORE INITIAL SPACE.                         
009500     MOVE SPACES TO REPORT-RECORD.                                        
009600     STRING PM-METHOD-NAME (1:WT-NAME-LEN)  DELIMITED BY SIZE             
009700            " results:"                     DELIMITED BY SIZE             
009800            INTO REPORT-RECORD.                                           
009900     WRITE REPORT-RECORD.                                                 
010000 PRINT-RESULT-HEADING-EXIT.                                               
010100     EXIT.                                                                
010200*                                                                         
010300 READ-RESULT-NEXT-RECORD.                                                 
010400     READ RESULT-FILE                                                     
010500         AT END                                                           
010600             MOVE "Y" TO WT-RESULT-SWITCH.                                
010700 READ-RESULT-NEXT-RECORD-EXIT.                                            
010800     EXIT.                                                                
010900*                                                                         
011000 PRINT-ONE-RESULT-LINE.                                                   
011100     MOVE 0 TO WT-NAME-LEN.                                               
011200     INSPECT RS-NAME TALLYING WT-NAME-LEN                                 
011300             FOR CHARACTERS BEFORE INITIAL SPACE.                         
011400     MOVE RS-VALUE TO WT-VALUE-EDIT.                                      
011500     MOVE 0 TO WT-VALUE-LEAD.                                             
011600     INSPECT WT-VALUE-EDIT TALLYING WT-VALUE-LEAD                         
011700             FOR LEADING SPACE.                                           
011800     COMPUTE WT-VALUE-START = WT-VALUE-LEAD + 1.                          
011900     MOVE SPACES TO REPORT-RECORD.                                        
012000     STRING RS-NAME (1:WT-NAME-LEN)          DELIMITED BY SIZE            
012100            ": "                              DELIMITED BY SIZE           
012200            WT-VALUE-EDIT (WT-VALUE-START:)  DELIMITED BY SIZE            
012300            INTO REPORT-RECORD.                                           
012400     WRITE REPORT-RECORD.                                                 
012500     PERFORM READ-RESULT-NEXT-RECORD.                                     
012600 PRINT-ONE-RESULT-LINE-EXIT.                                              
012700     EXIT.                                                                
012800*                                                                         
012900 PRINT-VOTER-COUNT-FOOTER.                                                
013000     MOVE SPACES TO REPORT-RECORD.                                        
013100     WRITE REPORT-RECORD.                                                 
013200     MOVE WB-BALLOT-COUNT TO WT-VALUE-EDIT.                               
013300     MOVE 0 TO WT-VALUE-LEAD.                                             
013400     INSPECT WT-VALUE-EDIT TALLYING WT-VALUE-LEAD                         
013500             FOR LEADING SPACE.                                           
013600     COMPUTE WT-VALUE-START = WT-VALUE-LEAD + 1.                          
013700     MOVE SPACES TO REPORT-RECORD.                                        
013800     STRING "Total voters: "                 DELIMITED BY SIZE            
013900            WT-VALUE-EDIT (WT-VALUE-START:)  DELIMITED BY SIZE            
014000            INTO REPORT-RECORD.                                           
014100     WRITE REPORT-RECORD.                                                 
014200 PRINT-VOTER-COUNT-FOOTER-EXIT.                                           
014300     EXIT.                                                                
014400*                                                                         
014500     COPY "PLGETBAL.CBL".                                                 
014600     COPY "PLUPCASE.CBL".                                                 
